000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      sscalc.cpy                                              *
000140*      (C) Copyright IBM Corp. 1989. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Super Simple Stock Exchange batch suite       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Calling interface between SSTOCK1 (the driver) and SSTOCK2
000220* (the calculation subroutine).  Laid out in this copybook so
000230* the two programs can never disagree about the shape of the
000240* parameter list - COPY it into SSTOCK1's WORKING-STORAGE and
000250* into SSTOCK2's LINKAGE SECTION.
000260*
000270* SSTOCK1 fills in SS-CALC-REQUEST (and the ledger, COPY
000280* SSLEDGR, separately) before each CALL, and reads
000290* SS-CALC-RESULT back out afterwards.  SSTOCK2 never opens a
000300* file and never keeps anything between calls - it is a pure
000310* function the way the old four-menu-choice calculator was.
000320*
000330*--------------------------------------------------------------*
000340*     AMENDMENT HISTORY
000350*
000360*      DATE         AUTHOR          DESCRIPTION
000370*
000380*      03/12/1987   R.APPLEYARD     LINKAGE WRITTEN - ORIGINAL
000390*                                   FOUR PARAMETERS (DY, PE,
000400*                                   VWSP, GBCE).
000410*      07/05/1993   R.APPLEYARD     ADDED CALC-WINDOW-SYMBOL
000420*                                   AND CALC-NOW-* SO SSTOCK2
000430*                                   COULD APPLY THE 15 MINUTE
000440*                                   VWSP WINDOW ITSELF (TR-3390).
000450*      14/01/1999   T.D.MAGEE       Y2K REVIEW - CALC-NOW-CCYYMMDD
000460*                                   ALREADY CARRIES A FULL
000470*                                   4-DIGIT YEAR, NO CHANGE
000480*                                   REQUIRED. (TR-5108)
000490*
000500*--------------------------------------------------------------*
000510*
000520 01  SS-CALC-REQUEST.
000530     05  FILLER                      PIC X(08)
000540             VALUE 'SSCALCR-'.
000550     05  CALC-OPERATION              PIC X(04).
000560         88  CALC-OP-DIVIDEND-YIELD      VALUE 'DY  '.
000570         88  CALC-OP-PE-RATIO            VALUE 'PE  '.
000580         88  CALC-OP-VWSP                VALUE 'VWSP'.
000590         88  CALC-OP-GBCE                VALUE 'GBCE'.
000600     05  CALC-STK-SYMBOL             PIC X(03).
000610     05  CALC-STK-TYPE               PIC X(09).
000620         88  CALC-STK-TYPE-COMMON        VALUE 'COMMON   '.
000630         88  CALC-STK-TYPE-PREFERRED     VALUE 'PREFERRED'.
000640     05  CALC-STK-LAST-DIVIDEND      PIC 9(05).
000650     05  CALC-STK-FIXED-DIVIDEND     PIC 9(01)V9(04).
000660     05  CALC-STK-PAR-VALUE          PIC 9(05).
000670     05  CALC-REQ-PRICE              PIC 9(07).
000680     05  CALC-WINDOW-SYMBOL          PIC X(03).
000690     05  CALC-NOW-CCYYMMDD           PIC 9(08).
000700     05  CALC-NOW-HH                 PIC 9(02).
000710     05  CALC-NOW-MI                 PIC 9(02).
000720     05  CALC-NOW-SS                 PIC 9(02).
000730*
000740 01  SS-CALC-RESULT.
000750     05  FILLER                      PIC X(08)
000760             VALUE 'SSCALCA-'.
000770     05  CALC-RESULT-VALUE           PIC 9(07)V9(02).
000780     05  CALC-RESULT-STATUS          PIC X(02).
000790         88  CALC-RESULT-OK              VALUE 'OK'.
000800         88  CALC-RESULT-ERROR           VALUE 'ER'.
000810     05  CALC-RESULT-MESSAGE         PIC X(80).
