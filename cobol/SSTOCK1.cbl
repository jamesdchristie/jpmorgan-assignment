000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SSTOCK1.
000300 AUTHOR.        R.APPLEYARD.
000310 INSTALLATION.  HURSLEY DEVELOPMENT CENTRE.
000320 DATE-WRITTEN.  DECEMBER 1987.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      sstock1.cbl                                            *
000400*      (C) Copyright IBM Corp. 1989. All Rights Reserved.     *
000410*                                                             *
000420* Element of the Super Simple Stock Exchange batch suite      *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*    DESCRIPTION
000490*
000500* SSTOCK1 IS THE OVERNIGHT DRIVER FOR THE SUPER SIMPLE STOCK
000510* EXCHANGE.  IT READS ONE REQUEST-FILE RECORD AT A TIME, CHECKS
000520* IT AGAINST THE FIVE-ROW STOCK MASTER TABLE AND THE FIELD
000530* RULES BELOW, THEN DOES ONE OF SIX THINGS AND ALWAYS WRITES
000540* EXACTLY ONE RESULT-FILE RECORD IN RETURN - A BAD REQUEST GETS
000550* AN "ER" RESULT RECORD AND THE RUN CARRIES ON, IT DOES NOT
000560* ABEND THE WAY THE OLD INTERACTIVE PROGRAM USED TO WHEN THE
000570* OPERATOR FAT-FINGERED THE CONSOLE.
000580*
000590*   DY    DIVIDEND YIELD FOR REQ-SYMBOL AT REQ-PRICE
000600*   PE    P/E RATIO FOR REQ-SYMBOL AT REQ-PRICE
000610*   T     RECORD A TRADE FOR REQ-SYMBOL IN THE IN-RUN LEDGER
000620*   VWSP  VOLUME WEIGHTED STOCK PRICE, REQ-SYMBOL, LAST 15 MINS
000630*   GBCE  GEOMETRIC MEAN OF EVERY TRADE PRICE RECORDED THIS RUN
000640*   Q     END THE RUN - NO FURTHER REQUEST-FILE RECORDS ARE READ
000650*
000660* DY, PE, T AND VWSP ALL REQUIRE A STOCK MASTER SYMBOL; DY, PE
000670* AND T ALSO REQUIRE A NON-ZERO NUMERIC REQ-PRICE; T ALSO
000680* REQUIRES REQ-TRANS-TYPE OF BUY OR SELL AND A NON-ZERO NUMERIC
000690* REQ-QUANTITY.  SSTOCK2 IS CALLED TO DO THE ACTUAL DY, PE,
000700* VWSP AND GBCE ARITHMETIC - SSTOCK1 KEEPS THE TRADE LEDGER
000710* ITSELF AND CALLS OUT FOR EVERYTHING ELSE.
000720*
000730***************************************************************
000740*     AMENDMENT HISTORY
000750*
000760*      DATE         AUTHOR          DESCRIPTION
000770*
000780*      03/12/1987   R.APPLEYARD     PROGRAM WRITTEN FOR THE
000790*                                   EXCHANGE PILOT - AN
000800*                                   INTERACTIVE CONSOLE LOOP
000810*                                   OFFERING DY AND PE ONLY.
000820*      02/04/1990   R.APPLEYARD     ADDED THE "T" TRADE REQUEST
000830*                                   AND THE IN-MEMORY TRADE
000840*                                   LEDGER (TR-2204).
000850*      07/05/1993   R.APPLEYARD     ADDED THE "VWSP" REQUEST
000860*                                   WHEN THE TICKER TAPE FEED
000870*                                   WAS WIRED IN (TR-3390).
000880*      21/09/1994   D.W.STOUT       ADDED THE "GBCE" REQUEST FOR
000890*                                   THE ALL-SHARE INDEX
000900*                                   (TR-4471).
000910*      19/06/1996   D.W.STOUT       REPLACED THE OPERATOR
000920*                                   CONSOLE ACCEPT/DISPLAY LOOP
000930*                                   WITH THE REQUEST-FILE AND
000940*                                   RESULT-FILE USED BELOW, SO
000950*                                   THE EXCHANGE COULD RUN THIS
000960*                                   AS AN UNATTENDED OVERNIGHT
000970*                                   BATCH JOB (TR-4810).  A BAD
000980*                                   REQUEST NOW GETS AN "ER"
000990*                                   RESULT RECORD INSTEAD OF
001000*                                   STOPPING THE RUN.
001010*      14/01/1999   T.D.MAGEE       Y2K REVIEW - ALL DATE WORK
001020*                                   BELOW ALREADY CARRIES A
001030*                                   FULL 4-DIGIT YEAR. NO CHANGE
001040*                                   REQUIRED. (TR-5108)
001050*      02/11/2001   T.D.MAGEE       SEE SSTOCK2 FOR THE VWSP
001060*                                   MIDNIGHT CUTOFF FIX - NO
001070*                                   CHANGE NEEDED IN THIS
001080*                                   PROGRAM (TR-5390).
001090*
001100***************************************************************
001110*     FILES
001120*
001130*     REQUEST-FILE  - ONE OPERATION REQUESTED PER RECORD (IN).
001140*     RESULT-FILE   - ONE RESULT RECORD PER REQUEST READ (OUT).
001150*
001160***************************************************************
001170*     COPYBOOKS
001180*
001190*     SSREQ    - REQUEST-FILE RECORD.
001200*     SSRES    - RESULT-FILE RECORD.
001210*     SSSTOCK  - THE FIVE-ROW STOCK MASTER TABLE.
001220*     SSLEDGR  - THE IN-RUN TRADE LEDGER.
001230*     SSCALC   - THE CALL INTERFACE TO SSTOCK2.
001240*
001250***************************************************************
001260*
001270 ENVIRONMENT DIVISION.
001280 CONFIGURATION SECTION.
001290 SOURCE-COMPUTER. IBM-370.
001300 OBJECT-COMPUTER. IBM-370.
001310 SPECIAL-NAMES.
001320     C01 IS TOP-OF-FORM
001330     CLASS VALID-TRANS-TYPE IS 'BUY ' 'SELL'.
001340*
001350 INPUT-OUTPUT SECTION.
001360 FILE-CONTROL.
001370     SELECT REQUEST-FILE ASSIGN TO REQFILE
001380         ACCESS IS SEQUENTIAL
001390         FILE STATUS IS WS-REQFILE-STATUS.
001400*
001410     SELECT RESULT-FILE  ASSIGN TO RESFILE
001420         ACCESS IS SEQUENTIAL
001430         FILE STATUS IS WS-RESFILE-STATUS.
001440*
001450 DATA DIVISION.
001460 FILE SECTION.
001470*
001480 FD  REQUEST-FILE
001490     LABEL RECORDS ARE STANDARD
001500     BLOCK CONTAINS 0
001510     RECORDING MODE IS F.
001520 COPY SSREQ.
001530*
001540 FD  RESULT-FILE
001550     LABEL RECORDS ARE STANDARD
001560     BLOCK CONTAINS 0
001570     RECORDING MODE IS F.
001580 COPY SSRES.
001590*
001600*--------------------------------------------------------------*
001610 WORKING-STORAGE SECTION.
001620*--------------------------------------------------------------*
001630*
001640 COPY SSSTOCK.
001650*
001660 COPY SSLEDGR.
001670*
001680 COPY SSCALC.
001690*
001700 01  WS-DEBUG-DETAILS.
001710     05  FILLER                      PIC X(32)
001720             VALUE 'SSTOCK1-----WORKING STORAGE   '.
001730     05  WS-DRIVER-EYE               PIC X(04) VALUE 'DRIV'.
001740*
001750 01  WS-SWITCHES.
001760     05  FILLER                      PIC X(08)
001770             VALUE 'SWITCHS-'.
001780     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
001790         88  WS-EOF                      VALUE 'Y'.
001800     05  WS-STOCK-FOUND-SWITCH       PIC X(01) VALUE 'N'.
001810         88  WS-STOCK-FOUND             VALUE 'Y'.
001820         88  WS-STOCK-NOT-FOUND         VALUE 'N'.
001830     05  WS-VALID-REQUEST-SWITCH     PIC X(01) VALUE 'Y'.
001840         88  WS-REQUEST-VALID           VALUE 'Y'.
001850         88  WS-REQUEST-INVALID         VALUE 'N'.
001860     05  FILLER                      PIC X(05).
001870*
001880 01  WS-FILE-STATUSES.
001890     05  FILLER                      PIC X(08)
001900             VALUE 'FSTATUS-'.
001910     05  WS-REQFILE-STATUS           PIC X(02) VALUE SPACES.
001920     05  WS-RESFILE-STATUS           PIC X(02) VALUE SPACES.
001930     05  FILLER                      PIC X(04).
001940*
001950 01  WS-COUNTERS.
001960     05  FILLER                      PIC X(08)
001970             VALUE 'COUNTRS-'.
001980     05  WS-REQUEST-COUNT            PIC S9(07) COMP VALUE +0.
001990     05  WS-TRADE-COUNT              PIC S9(07) COMP VALUE +0.
002000     05  WS-ERROR-COUNT              PIC S9(07) COMP VALUE +0.
002010     05  WS-FOUND-STOCK-SUB          PIC S9(04) COMP VALUE +0.
002020     05  FILLER                      PIC X(04).
002030*
002040 01  WS-ERROR-WORK.
002050     05  FILLER                      PIC X(08)
002060             VALUE 'ERRWORK-'.
002070     05  WS-ERROR-MESSAGE            PIC X(80) VALUE SPACES.
002080*
002090 01  WS-DATE-WORK.
002100     05  FILLER                      PIC X(08)
002110             VALUE 'DATEWRK-'.
002120     05  WS-ACCEPT-DATE              PIC 9(08).
002130     05  WS-ACCEPT-DATE-ALPHA REDEFINES
002140             WS-ACCEPT-DATE          PIC X(08).
002150     05  WS-ACCEPT-TIME              PIC 9(08).
002160     05  WS-ACCEPT-TIME-PARTS REDEFINES
002170             WS-ACCEPT-TIME.
002180         10  WS-TOD-HH               PIC 9(02).
002190         10  WS-TOD-MI               PIC 9(02).
002200         10  WS-TOD-SS               PIC 9(02).
002210         10  WS-TOD-HH-HUND          PIC 9(02).
002220     05  WS-NOW-CCYYMMDD             PIC 9(08).
002230     05  WS-NOW-HH                   PIC 9(02).
002240     05  WS-NOW-MI                   PIC 9(02).
002250     05  WS-NOW-SS                   PIC 9(02).
002260     05  FILLER                      PIC X(04).
002270*
002280*--------------------------------------------------------------*
002290 PROCEDURE DIVISION.
002300*--------------------------------------------------------------*
002310*
002320 000-MAIN.
002330     PERFORM 150-CAPTURE-TIMESTAMP.
002340     DISPLAY 'SSTOCK1 STARTED - RUN DATE ' WS-ACCEPT-DATE-ALPHA.
002350     PERFORM 900-OPEN-FILES.
002360     PERFORM 910-LOAD-STOCK-TABLE.
002370*
002380     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
002390         UNTIL WS-EOF.
002400*
002410     PERFORM 905-CLOSE-FILES.
002420     DISPLAY 'SSTOCK1 ENDED - REQUESTS '
002430             WS-REQUEST-COUNT ' TRADES ' WS-TRADE-COUNT
002440             ' ERRORS ' WS-ERROR-COUNT.
002450     GOBACK.
002460*
002470*--------------------------------------------------------------*
002480* 100-PROCESS-REQUESTS - READ ONE REQUEST-RECORD, VALIDATE IT,
002490*                 DISPATCH IT, AND ALWAYS WRITE ONE RESULT
002500*                 RECORD BACK - UNLESS IT WAS THE "Q" REQUEST,
002510*                 WHICH WRITES ITS OWN CONFIRMATION AND ENDS
002520*                 THE RUN WITHOUT READING ANY FURTHER RECORDS.
002530*--------------------------------------------------------------*
002540 100-PROCESS-REQUESTS.
002550     PERFORM 920-READ-REQUEST-FILE.
002560     IF WS-EOF
002570         GO TO 100-EXIT.
002580     ADD 1 TO WS-REQUEST-COUNT.
002590*
002600     MOVE SPACES TO RES-OPERATION RES-SYMBOL RES-MESSAGE.
002610     MOVE 0      TO RES-VALUE.
002620     MOVE REQ-OPERATION TO RES-OPERATION.
002630     MOVE REQ-SYMBOL    TO RES-SYMBOL.
002640     SET WS-REQUEST-VALID TO TRUE.
002650     MOVE SPACES TO WS-ERROR-MESSAGE.
002660*
002670     PERFORM 110-VALIDATE-OPERATION.
002680     IF WS-REQUEST-INVALID
002690         GO TO 180-REJECT-REQUEST.
002700*
002710     IF REQ-OP-QUIT
002720         PERFORM 700-EXIT-REQUEST
002730         GO TO 100-EXIT.
002740*
002750     IF REQ-OP-GBCE
002760         GO TO 160-DISPATCH-REQUEST.
002770*
002780     PERFORM 120-VALIDATE-SYMBOL.
002790     IF WS-REQUEST-INVALID
002800         GO TO 180-REJECT-REQUEST.
002810*
002820     IF REQ-OP-VWSP
002830         GO TO 160-DISPATCH-REQUEST.
002840*
002850     PERFORM 130-VALIDATE-PRICE.
002860     IF WS-REQUEST-INVALID
002870         GO TO 180-REJECT-REQUEST.
002880*
002890     IF REQ-OP-TRADE
002900         PERFORM 140-VALIDATE-TRADE-FIELDS.
002910     IF WS-REQUEST-INVALID
002920         GO TO 180-REJECT-REQUEST.
002930*
002940 160-DISPATCH-REQUEST.
002950     IF REQ-OP-DIVIDEND-YIELD
002960         PERFORM 200-CALC-DIVIDEND-YIELD
002970     ELSE IF REQ-OP-PE-RATIO
002980         PERFORM 300-CALC-PE-RATIO
002990     ELSE IF REQ-OP-TRADE
003000         PERFORM 400-RECORD-TRADE
003010     ELSE IF REQ-OP-VWSP
003020         PERFORM 500-CALC-VWSP
003030     ELSE
003040         PERFORM 600-CALC-GBCE.
003050     GO TO 190-WRITE-AND-EXIT.
003060*
003070 180-REJECT-REQUEST.
003080     SET RES-STATUS-ERROR TO TRUE.
003090     MOVE WS-ERROR-MESSAGE TO RES-MESSAGE.
003100     ADD 1 TO WS-ERROR-COUNT.
003110*
003120 190-WRITE-AND-EXIT.
003130     PERFORM 800-WRITE-RESULT.
003140 100-EXIT.
003150     EXIT.
003160*
003170*--------------------------------------------------------------*
003180* 110-VALIDATE-OPERATION - REQ-OPERATION MUST BE ONE OF THE SIX
003190*                 CODES THE 88-LEVELS IN SSREQ RECOGNISE.
003200*--------------------------------------------------------------*
003210 110-VALIDATE-OPERATION.
003220     IF REQ-OP-DIVIDEND-YIELD OR REQ-OP-PE-RATIO OR REQ-OP-TRADE
003230             OR REQ-OP-VWSP OR REQ-OP-GBCE OR REQ-OP-QUIT
003240         GO TO 110-EXIT.
003250     SET WS-REQUEST-INVALID TO TRUE.
003260     MOVE 'UNKNOWN OPERATION - MUST BE DY, PE, T, VWSP, GBCE OR Q'
003270         TO WS-ERROR-MESSAGE.
003280 110-EXIT.
003290     EXIT.
003300*
003310*--------------------------------------------------------------*
003320* 120-VALIDATE-SYMBOL - REQ-SYMBOL MUST MATCH A ROW ON THE
003330*                 STOCK MASTER TABLE. REQUIRED FOR DY, PE, T
003340*                 AND VWSP - GBCE NEVER CALLS THIS PARAGRAPH.
003350*--------------------------------------------------------------*
003360 120-VALIDATE-SYMBOL.
003370     SET WS-STOCK-NOT-FOUND TO TRUE.
003380     PERFORM 125-FIND-STOCK-ROW
003390         VARYING SS-STOCK-IX FROM 1 BY 1
003400         UNTIL SS-STOCK-IX > SS-STOCK-COUNT
003410             OR WS-STOCK-FOUND.
003420     IF WS-STOCK-FOUND
003430         GO TO 120-EXIT.
003440     SET WS-REQUEST-INVALID TO TRUE.
003450     MOVE 'UNKNOWN STOCK SYMBOL - NOT ON THE STOCK MASTER TABLE'
003460         TO WS-ERROR-MESSAGE.
003470 120-EXIT.
003480     EXIT.
003490*
003500*--------------------------------------------------------------*
003510* 125-FIND-STOCK-ROW - TEST ONE STOCK MASTER ROW (INDEXED BY
003520*                 SS-STOCK-IX) AGAINST REQ-SYMBOL, REMEMBERING
003530*                 THE MATCHING SUBSCRIPT BEFORE THE PERFORM
003540*                 VARYING ABOVE STEPS SS-STOCK-IX PAST IT.
003550*--------------------------------------------------------------*
003560 125-FIND-STOCK-ROW.
003570     IF SS-STK-SYMBOL (SS-STOCK-IX) = REQ-SYMBOL
003580         SET WS-STOCK-FOUND TO TRUE
003590         SET WS-FOUND-STOCK-SUB TO SS-STOCK-IX.
003600*
003610*--------------------------------------------------------------*
003620* 130-VALIDATE-PRICE - REQ-PRICE MUST BE NUMERIC.  REQUIRED FOR
003630*                 DY, PE AND T - VWSP AND GBCE NEVER CALL THIS
003640*                 PARAGRAPH.  NOTE PRICE = 0 IS NOT REJECTED
003650*                 HERE - IT IS ONLY INVALID FOR DY (WHERE IT IS
003660*                 THE DIVISOR), AND 200-CALC-DIVIDEND-YIELD OVER
003670*                 IN SSTOCK2 ALREADY TURNS THAT AWAY WITH AN ER
003680*                 RESULT.  A ZERO PRICE ON A PE OR T REQUEST IS
003690*                 PERFECTLY GOOD DATA.
003700*--------------------------------------------------------------*
003710 130-VALIDATE-PRICE.
003720     IF REQ-PRICE-ALPHA IS NOT NUMERIC
003730         SET WS-REQUEST-INVALID TO TRUE
003740         MOVE 'PRICE IS NOT NUMERIC' TO WS-ERROR-MESSAGE.
003750 130-EXIT.
003760     EXIT.
003765*
003770*--------------------------------------------------------------*
003780* 140-VALIDATE-TRADE-FIELDS - REQ-TRANS-TYPE MAY ARRIVE IN ANY
003790*                 CASE - FOLD IT TO UPPER CASE FIRST SO IT IS
003800*                 STORED UPPER-CASE ON THE LEDGER, THEN IT MUST
003810*                 BE BUY OR SELL (SEE THE SPECIAL-NAMES CLASS
003820*                 CONDITION ABOVE). REQ-QUANTITY MUST BE NUMERIC
003830*                 AND NON-ZERO. REQUIRED FOR T ONLY.
003840*--------------------------------------------------------------*
003850 140-VALIDATE-TRADE-FIELDS.
003860     INSPECT REQ-TRANS-TYPE
003870         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003880                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003890     IF REQ-TRANS-TYPE IS NOT VALID-TRANS-TYPE
003895         SET WS-REQUEST-INVALID TO TRUE
003900         MOVE 'TRADE - TRANS TYPE MUST BE BUY OR SELL'
003905             TO WS-ERROR-MESSAGE
003910         GO TO 140-EXIT.
003915     IF REQ-QUANTITY-ALPHA IS NOT NUMERIC
003920         SET WS-REQUEST-INVALID TO TRUE
003925         MOVE 'TRADE - QUANTITY IS NOT NUMERIC'
003930             TO WS-ERROR-MESSAGE
003935         GO TO 140-EXIT.
003940     IF REQ-QUANTITY = 0
003945         SET WS-REQUEST-INVALID TO TRUE
003950         MOVE 'TRADE - QUANTITY MUST NOT BE ZERO'
003955             TO WS-ERROR-MESSAGE.
003960 140-EXIT.
003965     EXIT.
004000*
004010*--------------------------------------------------------------*
004020* 150-CAPTURE-TIMESTAMP - CAPTURES TODAY'S DATE AND THE CURRENT
004030*                 TIME OF DAY FOR A TRADE BEING RECORDED OR A
004040*                 VWSP WINDOW BEING CALCULATED.
004050*--------------------------------------------------------------*
004060 150-CAPTURE-TIMESTAMP.
004070     ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
004080     ACCEPT WS-ACCEPT-TIME FROM TIME.
004090     MOVE WS-ACCEPT-DATE TO WS-NOW-CCYYMMDD.
004100     MOVE WS-TOD-HH      TO WS-NOW-HH.
004110     MOVE WS-TOD-MI      TO WS-NOW-MI.
004120     MOVE WS-TOD-SS      TO WS-NOW-SS.
004130*
004140*--------------------------------------------------------------*
004150* 200-CALC-DIVIDEND-YIELD - BUILD THE SSTOCK2 REQUEST FOR THE
004160*                 MATCHED STOCK MASTER ROW AND CALL IT.
004170*--------------------------------------------------------------*
004180 200-CALC-DIVIDEND-YIELD.
004190     MOVE 'DY  ' TO CALC-OPERATION.
004200     PERFORM 210-FILL-CALC-STOCK-FIELDS.
004210     MOVE REQ-PRICE TO CALC-REQ-PRICE.
004220     CALL 'SSTOCK2' USING SS-CALC-REQUEST
004230                          SS-LEDGER-TABLE
004240                          SS-CALC-RESULT.
004250     PERFORM 220-MOVE-CALC-RESULT.
004260*
004270*--------------------------------------------------------------*
004280* 300-CALC-PE-RATIO - BUILD THE SSTOCK2 REQUEST FOR THE MATCHED
004290*                 STOCK MASTER ROW AND CALL IT.
004300*--------------------------------------------------------------*
004310 300-CALC-PE-RATIO.
004320     MOVE 'PE  ' TO CALC-OPERATION.
004330     PERFORM 210-FILL-CALC-STOCK-FIELDS.
004340     MOVE REQ-PRICE TO CALC-REQ-PRICE.
004350     CALL 'SSTOCK2' USING SS-CALC-REQUEST
004360                          SS-LEDGER-TABLE
004370                          SS-CALC-RESULT.
004380     PERFORM 220-MOVE-CALC-RESULT.
004390*
004400*--------------------------------------------------------------*
004410* 210-FILL-CALC-STOCK-FIELDS - COPY THE MATCHED STOCK MASTER
004420*                 ROW (SUBSCRIPTED BY WS-FOUND-STOCK-SUB) INTO
004430*                 THE SSTOCK2 CALL INTERFACE.  SHARED BY DY
004440*                 AND PE.
004450*--------------------------------------------------------------*
004460 210-FILL-CALC-STOCK-FIELDS.
004470     MOVE REQ-SYMBOL TO CALC-STK-SYMBOL.
004480     MOVE SS-STK-TYPE (WS-FOUND-STOCK-SUB)
004490         TO CALC-STK-TYPE.
004500     MOVE SS-STK-LAST-DIVIDEND (WS-FOUND-STOCK-SUB)
004510         TO CALC-STK-LAST-DIVIDEND.
004520     MOVE SS-STK-FIXED-DIVIDEND (WS-FOUND-STOCK-SUB)
004530         TO CALC-STK-FIXED-DIVIDEND.
004540     MOVE SS-STK-PAR-VALUE (WS-FOUND-STOCK-SUB)
004550         TO CALC-STK-PAR-VALUE.
004560*
004570*--------------------------------------------------------------*
004580* 220-MOVE-CALC-RESULT - COPY THE SSTOCK2 ANSWER BACK ONTO THE
004590*                 RESULT RECORD. SHARED BY DY, PE, VWSP AND
004600*                 GBCE.
004610*--------------------------------------------------------------*
004620 220-MOVE-CALC-RESULT.
004630     MOVE CALC-RESULT-VALUE   TO RES-VALUE.
004640     MOVE CALC-RESULT-STATUS  TO RES-STATUS.
004650     MOVE CALC-RESULT-MESSAGE TO RES-MESSAGE.
004660*
004670*--------------------------------------------------------------*
004680* 400-RECORD-TRADE - APPEND ONE ENTRY TO THE IN-RUN TRADE
004690*                 LEDGER. NOTHING IS CALLED OUT FOR - SSTOCK1
004700*                 OWNS THE LEDGER DIRECTLY.
004710*--------------------------------------------------------------*
004720 400-RECORD-TRADE.
004730     IF SS-LEDGER-COUNT NOT LESS THAN SS-LEDGER-MAX-ENTRIES
004740         SET RES-STATUS-ERROR TO TRUE
004750         MOVE 'TRADE LEDGER IS FULL - NO MORE TRADES CAN BE '
004760             TO RES-MESSAGE
004770         GO TO 400-EXIT.
004780     PERFORM 150-CAPTURE-TIMESTAMP.
004790     ADD 1 TO SS-LEDGER-COUNT.
004800     SET SS-LEDGER-IX TO SS-LEDGER-COUNT.
004810     MOVE REQ-TRANS-TYPE   TO SS-TRD-TRANS-TYPE (SS-LEDGER-IX).
004820     MOVE REQ-SYMBOL       TO SS-TRD-SYMBOL (SS-LEDGER-IX).
004830     MOVE WS-NOW-CCYYMMDD  TO SS-TRD-TS-CCYYMMDD (SS-LEDGER-IX).
004840     MOVE WS-NOW-HH        TO SS-TRD-TS-HH (SS-LEDGER-IX).
004850     MOVE WS-NOW-MI        TO SS-TRD-TS-MI (SS-LEDGER-IX).
004860     MOVE WS-NOW-SS        TO SS-TRD-TS-SS (SS-LEDGER-IX).
004870     MOVE REQ-QUANTITY     TO SS-TRD-QUANTITY (SS-LEDGER-IX).
004880     MOVE REQ-PRICE        TO SS-TRD-PRICE (SS-LEDGER-IX).
004890     ADD 1 TO WS-TRADE-COUNT.
004900     SET RES-STATUS-OK TO TRUE.
004910     MOVE 'TRADE RECORDED' TO RES-MESSAGE.
004920 400-EXIT.
004930     EXIT.
004940*
004950*--------------------------------------------------------------*
004960* 500-CALC-VWSP - BUILD THE SSTOCK2 REQUEST FOR THE 15 MINUTE
004970*                 WINDOW ON REQ-SYMBOL AND CALL IT.
004980*--------------------------------------------------------------*
004990 500-CALC-VWSP.
005000     PERFORM 150-CAPTURE-TIMESTAMP.
005010     MOVE 'VWSP' TO CALC-OPERATION.
005020     MOVE REQ-SYMBOL      TO CALC-WINDOW-SYMBOL.
005030     MOVE WS-NOW-CCYYMMDD TO CALC-NOW-CCYYMMDD.
005040     MOVE WS-NOW-HH       TO CALC-NOW-HH.
005050     MOVE WS-NOW-MI       TO CALC-NOW-MI.
005060     MOVE WS-NOW-SS       TO CALC-NOW-SS.
005070     CALL 'SSTOCK2' USING SS-CALC-REQUEST
005080                          SS-LEDGER-TABLE
005090                          SS-CALC-RESULT.
005100     PERFORM 220-MOVE-CALC-RESULT.
005110*
005120*--------------------------------------------------------------*
005130* 600-CALC-GBCE - ASK SSTOCK2 FOR THE GEOMETRIC MEAN OF EVERY
005140*                 TRADE PRICE RECORDED THIS RUN. NO SYMBOL IS
005150*                 INVOLVED - RES-SYMBOL IS CLEARED.
005160*--------------------------------------------------------------*
005170 600-CALC-GBCE.
005180     MOVE 'GBCE' TO CALC-OPERATION.
005190     CALL 'SSTOCK2' USING SS-CALC-REQUEST
005200                          SS-LEDGER-TABLE
005210                          SS-CALC-RESULT.
005220     PERFORM 220-MOVE-CALC-RESULT.
005230     MOVE SPACES TO RES-SYMBOL.
005240*
005250*--------------------------------------------------------------*
005260* 700-EXIT-REQUEST - THE "Q" REQUEST. WRITES ITS OWN
005270*                 CONFIRMATION RESULT RECORD AND SETS THE EOF
005280*                 SWITCH SO 000-MAIN STOPS READING.
005290*--------------------------------------------------------------*
005300 700-EXIT-REQUEST.
005310     SET RES-STATUS-OK TO TRUE.
005320     MOVE SPACES TO RES-SYMBOL.
005330     MOVE 0 TO RES-VALUE.
005340     MOVE 'END OF RUN REQUESTED - NO FURTHER REQUESTS READ'
005350         TO RES-MESSAGE.
005360     PERFORM 800-WRITE-RESULT.
005370     SET WS-EOF TO TRUE.
005380*
005390*--------------------------------------------------------------*
005400* 800-WRITE-RESULT - WRITE ONE RESULT-FILE RECORD.
005410*--------------------------------------------------------------*
005420 800-WRITE-RESULT.
005430     WRITE SS-RESULT-RECORD.
005440     IF WS-RESFILE-STATUS NOT = '00'
005450         DISPLAY 'SSTOCK1 - RESULT-FILE WRITE ERROR, STATUS '
005460                 WS-RESFILE-STATUS.
005470*
005480*--------------------------------------------------------------*
005490* 900-OPEN-FILES / 905-CLOSE-FILES
005500*--------------------------------------------------------------*
005510 900-OPEN-FILES.
005520     OPEN INPUT  REQUEST-FILE.
005530     OPEN OUTPUT RESULT-FILE.
005540*
005550 905-CLOSE-FILES.
005560     CLOSE REQUEST-FILE.
005570     CLOSE RESULT-FILE.
005580*
005590*--------------------------------------------------------------*
005600* 910-LOAD-STOCK-TABLE - SEED THE FIVE STOCK MASTER ROWS. SEE
005610*                 THE SSSTOCK COPYBOOK FOR WHY THESE ARE PLAIN
005620*                 MOVE STATEMENTS RATHER THAN A MASTER FILE.
005630*--------------------------------------------------------------*
005640 910-LOAD-STOCK-TABLE.
005650     MOVE 5 TO SS-STOCK-COUNT.
005660*
005670     MOVE 'TEA'       TO SS-STK-SYMBOL (1).
005680     MOVE 'COMMON   ' TO SS-STK-TYPE (1).
005690     MOVE 0           TO SS-STK-LAST-DIVIDEND (1).
005700     MOVE 0           TO SS-STK-FIXED-DIVIDEND (1).
005710     MOVE 100         TO SS-STK-PAR-VALUE (1).
005720*
005730     MOVE 'POP'       TO SS-STK-SYMBOL (2).
005740     MOVE 'COMMON   ' TO SS-STK-TYPE (2).
005750     MOVE 8           TO SS-STK-LAST-DIVIDEND (2).
005760     MOVE 0           TO SS-STK-FIXED-DIVIDEND (2).
005770     MOVE 100         TO SS-STK-PAR-VALUE (2).
005780*
005790     MOVE 'ALE'       TO SS-STK-SYMBOL (3).
005800     MOVE 'COMMON   ' TO SS-STK-TYPE (3).
005810     MOVE 23          TO SS-STK-LAST-DIVIDEND (3).
005820     MOVE 0           TO SS-STK-FIXED-DIVIDEND (3).
005830     MOVE 60          TO SS-STK-PAR-VALUE (3).
005840*
005850     MOVE 'GIN'       TO SS-STK-SYMBOL (4).
005860     MOVE 'PREFERRED' TO SS-STK-TYPE (4).
005870     MOVE 8           TO SS-STK-LAST-DIVIDEND (4).
005880     MOVE 0.02        TO SS-STK-FIXED-DIVIDEND (4).
005890     MOVE 100         TO SS-STK-PAR-VALUE (4).
005900*
005910     MOVE 'JOE'       TO SS-STK-SYMBOL (5).
005920     MOVE 'COMMON   ' TO SS-STK-TYPE (5).
005930     MOVE 13          TO SS-STK-LAST-DIVIDEND (5).
005940     MOVE 0           TO SS-STK-FIXED-DIVIDEND (5).
005950     MOVE 250         TO SS-STK-PAR-VALUE (5).
005960*
005970*--------------------------------------------------------------*
005980* 920-READ-REQUEST-FILE - READ ONE REQUEST-FILE RECORD. MODELS
005990*                 SAMOS1'S 700-READ-TRAN-FILE STATUS CHECK.
006000*--------------------------------------------------------------*
006010 920-READ-REQUEST-FILE.
006020     READ REQUEST-FILE
006030         AT END SET WS-EOF TO TRUE.
006040     IF WS-REQFILE-STATUS = '00'
006050         NEXT SENTENCE
006060     ELSE IF WS-REQFILE-STATUS = '10'
006070         SET WS-EOF TO TRUE
006080     ELSE
006090         DISPLAY 'SSTOCK1 - REQUEST-FILE READ ERROR, STATUS '
006100                 WS-REQFILE-STATUS
006110         SET WS-EOF TO TRUE.
006120*
006130* END OF PROGRAM SSTOCK1
