000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SSTOCK2.
000300 AUTHOR.        R.APPLEYARD.
000310 INSTALLATION.  HURSLEY DEVELOPMENT CENTRE.
000320 DATE-WRITTEN.  DECEMBER 1987.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      sstock2.cbl                                            *
000400*      (C) Copyright IBM Corp. 1989. All Rights Reserved.     *
000410*                                                             *
000420* Element of the Super Simple Stock Exchange batch suite      *
000430*               @BANNER_END@                                  *
000440*                                                             *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*    DESCRIPTION
000490*
000500* CALLed by SSTOCK1 once per DY/PE/VWSP/GBCE request.  SSTOCK2
000510* never opens a file, never reads the REQUEST-FILE or the
000520* RESULT-FILE and keeps nothing from one CALL to the next - it
000530* is the four market-data sums the old interactive calculator
000540* used to do on the operator's console, now done as a plain
000550* subroutine so SSTOCK1 does not have to carry the arithmetic
000560* itself.
000570*
000580* The four calculations, in the order the original calculator
000590* menu offered them:
000600*   100-CALC-DIVIDEND-YIELD  - COMMON and PREFERRED branches
000610*   200-CALC-PE-RATIO        - rejects a zero last dividend
000620*   300-CALC-VWSP            - volume weighted price, last
000630*                              15 minutes, one symbol
000640*   400-CALC-GBCE            - geometric mean of every trade
000650*                              price ever recorded this run
000660*
000670***************************************************************
000680*     AMENDMENT HISTORY
000690*
000700*      DATE         AUTHOR          DESCRIPTION
000710*
000720*      03/12/1987   R.APPLEYARD     PROGRAM WRITTEN FOR THE
000730*                                   EXCHANGE PILOT - DY AND
000740*                                   PE ONLY.
000750*      07/05/1993   R.APPLEYARD     ADDED 300-CALC-VWSP WHEN
000760*                                   THE TICKER TAPE FEED WAS
000770*                                   WIRED IN (TR-3390).
000780*      21/09/1994   D.W.STOUT       ADDED 400-CALC-GBCE FOR THE
000790*                                   ALL-SHARE INDEX REQUEST
000800*                                   (TR-4471).
000810*      14/01/1999   T.D.MAGEE       Y2K REVIEW OF THIS PROGRAM -
000820*                                   NO 2-DIGIT YEAR FIELDS, NO
000830*                                   CHANGE REQUIRED. SAME PASS
000840*                                   ALSO INTRODUCED FUNCTION LOG
000850*                                   AND FUNCTION EXP IN 400-CALC-
000860*                                   GBCE BELOW, REPLACING THE
000870*                                   HOME-GROWN NEWTON'S-METHOD
000880*                                   ROOT ROUTINE, WHICH COULD NOT
000890*                                   BE MADE TO BEHAVE FOR RUNS
000900*                                   OF MORE THAN A FEW HUNDRED
000910*                                   TRADES WITHOUT OVERFLOWING
000920*                                   THE RUNNING PRODUCT
000930*                                   (TR-5120). THIS IS THE ONLY
000940*                                   INTRINSIC FUNCTION USE IN
000950*                                   THE SUITE.
000960*      02/11/2001   T.D.MAGEE       VWSP WAS COMPARING TRADE
000970*                                   TIME-OF-DAY AGAINST A
000980*                                   CUTOFF THAT COULD GO NEGATIVE
000990*                                   JUST AFTER MIDNIGHT - FIXED
001000*                                   BY TREATING A NEGATIVE
001010*                                   CUTOFF AS "WINDOW OPENED AT
001020*                                   THE START OF THE DAY"
001030*                                   (TR-5390).
001040*
001050***************************************************************
001060*     FILES
001070*
001080*     NONE. SSTOCK2 IS A CALLED SUBROUTINE - IT DOES NOT OPEN,
001090*     READ OR WRITE ANYTHING.
001100*
001110***************************************************************
001120*     COPYBOOKS
001130*
001140*     SSLEDGR  - THE IN-RUN TRADE LEDGER (LINKAGE).
001150*     SSCALC   - THE CALL INTERFACE, REQUEST AND RESULT AREAS.
001160*
001170***************************************************************
001180*
001190 ENVIRONMENT DIVISION.
001200 CONFIGURATION SECTION.
001210 SOURCE-COMPUTER. IBM-370.
001220 OBJECT-COMPUTER. IBM-370.
001230 SPECIAL-NAMES.
001240     CLASS CALC-VALID-STOCK-TYPE IS 'COMMON   ' 'PREFERRED'.
001250*
001260 DATA DIVISION.
001270 WORKING-STORAGE SECTION.
001280*
001290 01  WS-DEBUG-DETAILS.
001300     05  FILLER                      PIC X(32)
001310             VALUE 'SSTOCK2-----WORKING STORAGE   '.
001320     05  WS-CALC-EYE                 PIC X(04) VALUE 'CALC'.
001330*
001340 01  WS-VWSP-ACCUM.
001350     05  FILLER                      PIC X(08)
001360             VALUE 'VWSPACM-'.
001370     05  WS-VWSP-SUM-QTY-PRICE       PIC S9(11)V9(04) COMP-3
001380                                     VALUE +0.
001390     05  WS-VWSP-SUM-QTY             PIC S9(09)V9(02) COMP-3
001400                                     VALUE +0.
001410     05  WS-VWSP-ENTRY-COUNT         PIC S9(04) COMP VALUE +0.
001420*
001430 01  WS-GBCE-ACCUM.
001440     05  FILLER                      PIC X(08)
001450             VALUE 'GBCEACM-'.
001460     05  WS-GBCE-LOG-SUM             PIC S9(05)V9(08) COMP-3
001470                                     VALUE +0.
001480     05  WS-GBCE-LOG-AVG             PIC S9(05)V9(08) COMP-3
001490                                     VALUE +0.
001500*
001510 01  WS-VWSP-WINDOW.
001520     05  FILLER                      PIC X(08)
001530             VALUE 'VWSPWIN-'.
001540     05  WS-NOW-SECS-OF-DAY          PIC S9(07) COMP-3 VALUE +0.
001550     05  WS-CUTOFF-SECS-OF-DAY       PIC S9(07) COMP-3 VALUE +0.
001560     05  WS-TRD-SECS-OF-DAY          PIC S9(07) COMP-3 VALUE +0.
001570     05  WS-NOW-SECS-EDIT REDEFINES
001580             WS-NOW-SECS-OF-DAY      PIC S9(07).
001590     05  WS-CUTOFF-SECS-EDIT REDEFINES
001600             WS-CUTOFF-SECS-OF-DAY   PIC S9(07).
001610     05  WS-TRD-SECS-EDIT REDEFINES
001620             WS-TRD-SECS-OF-DAY      PIC S9(07).
001630*
001640 01  WS-SUBSCRIPTS.
001650     05  WS-LEDGER-SUB               PIC S9(04) COMP VALUE +0.
001655     05  FILLER                      PIC X(04).
001660*
001670*--------------------------------------------------------------*
001680 LINKAGE SECTION.
001690*
001700 COPY SSCALC.
001710*
001720 COPY SSLEDGR.
001730*
001740*--------------------------------------------------------------*
001750 PROCEDURE DIVISION USING SS-CALC-REQUEST
001760                          SS-LEDGER-TABLE
001770                          SS-CALC-RESULT.
001780*
001790 000-MAIN.
001800     MOVE SPACES TO CALC-RESULT-STATUS.
001810     MOVE SPACES TO CALC-RESULT-MESSAGE.
001820     MOVE 0      TO CALC-RESULT-VALUE.
001830*
001840     IF CALC-OP-DIVIDEND-YIELD
001850         PERFORM 100-CALC-DIVIDEND-YIELD
001860     ELSE IF CALC-OP-PE-RATIO
001870         PERFORM 200-CALC-PE-RATIO
001880     ELSE IF CALC-OP-VWSP
001890         PERFORM 300-CALC-VWSP
001900     ELSE IF CALC-OP-GBCE
001910         PERFORM 400-CALC-GBCE
001920     ELSE
001930         SET CALC-RESULT-ERROR TO TRUE
001940         MOVE 'SSTOCK2 CALLED WITH AN UNKNOWN OPERATION CODE'
001950             TO CALC-RESULT-MESSAGE.
001960*
001970     GOBACK.
001980*
001990*--------------------------------------------------------------*
002000* 100-CALC-DIVIDEND-YIELD - COMMON: LAST-DIVIDEND / PRICE.
002010*                           PREFERRED: (FIXED-DIV * PAR) / PRICE.
002020*--------------------------------------------------------------*
002030 100-CALC-DIVIDEND-YIELD.
002040     IF CALC-REQ-PRICE = 0
002050         SET CALC-RESULT-ERROR TO TRUE
002060         MOVE 'DIVIDEND YIELD - PRICE MUST NOT BE ZERO'
002070             TO CALC-RESULT-MESSAGE
002080     ELSE IF CALC-STK-TYPE IS NOT CALC-VALID-STOCK-TYPE
002090         SET CALC-RESULT-ERROR TO TRUE
002100         MOVE 'DIVIDEND YIELD - STOCK TYPE IS NEITHER COMMON'
002110             TO CALC-RESULT-MESSAGE
002120     ELSE IF CALC-STK-TYPE-COMMON
002130         COMPUTE CALC-RESULT-VALUE ROUNDED =
002140             CALC-STK-LAST-DIVIDEND / CALC-REQ-PRICE
002150         SET CALC-RESULT-OK TO TRUE
002160         MOVE 'DIVIDEND YIELD CALCULATED' TO CALC-RESULT-MESSAGE
002170     ELSE
002180         COMPUTE CALC-RESULT-VALUE ROUNDED =
002190             (CALC-STK-FIXED-DIVIDEND * CALC-STK-PAR-VALUE)
002200                 / CALC-REQ-PRICE
002210         SET CALC-RESULT-OK TO TRUE
002220         MOVE 'DIVIDEND YIELD CALCULATED' TO CALC-RESULT-MESSAGE.
002230*
002240*--------------------------------------------------------------*
002250* 200-CALC-PE-RATIO - PRICE / LAST-DIVIDEND. REJECT IF THE
002260*                     STOCK'S LAST DIVIDEND IS ZERO (TEA).
002270*--------------------------------------------------------------*
002280 200-CALC-PE-RATIO.
002290     IF CALC-STK-LAST-DIVIDEND = 0
002300         SET CALC-RESULT-ERROR TO TRUE
002310         MOVE 'P/E RATIO - LAST DIVIDEND IS ZERO FOR THIS STOCK'
002320             TO CALC-RESULT-MESSAGE
002330     ELSE
002340         COMPUTE CALC-RESULT-VALUE ROUNDED =
002350             CALC-REQ-PRICE / CALC-STK-LAST-DIVIDEND
002360         SET CALC-RESULT-OK TO TRUE
002370         MOVE 'P/E RATIO CALCULATED' TO CALC-RESULT-MESSAGE.
002380*
002390*--------------------------------------------------------------*
002400* 300-CALC-VWSP - VOLUME WEIGHTED STOCK PRICE OVER THE LAST
002410*                 15 MINUTES FOR CALC-WINDOW-SYMBOL ONLY.
002420*                 ZERO VOLUME IN THE WINDOW IS NOT AN ERROR -
002430*                 THE ANSWER IS ZERO.
002440*--------------------------------------------------------------*
002450 300-CALC-VWSP.
002460     MOVE 0 TO WS-VWSP-SUM-QTY-PRICE WS-VWSP-SUM-QTY
002470               WS-VWSP-ENTRY-COUNT.
002480     COMPUTE WS-NOW-SECS-OF-DAY =
002490         (CALC-NOW-HH * 3600) + (CALC-NOW-MI * 60) + CALC-NOW-SS.
002500     COMPUTE WS-CUTOFF-SECS-OF-DAY = WS-NOW-SECS-OF-DAY - 900.
002510     IF WS-CUTOFF-SECS-OF-DAY < 0
002520         MOVE 0 TO WS-CUTOFF-SECS-OF-DAY.
002530*
002540     PERFORM 310-VWSP-SCAN-ONE-TRADE
002550         VARYING WS-LEDGER-SUB FROM 1 BY 1
002560         UNTIL WS-LEDGER-SUB > SS-LEDGER-COUNT.
002570*
002580     IF WS-VWSP-SUM-QTY = 0
002590         MOVE 0 TO CALC-RESULT-VALUE
002600         SET CALC-RESULT-OK TO TRUE
002610         MOVE 'VWSP - NO TRADES IN THE LAST 15 MINUTES'
002620             TO CALC-RESULT-MESSAGE
002630     ELSE
002640         COMPUTE CALC-RESULT-VALUE ROUNDED =
002650             WS-VWSP-SUM-QTY-PRICE / WS-VWSP-SUM-QTY
002660         SET CALC-RESULT-OK TO TRUE
002670         MOVE 'VWSP CALCULATED' TO CALC-RESULT-MESSAGE.
002680*
002690*--------------------------------------------------------------*
002700* 310-VWSP-SCAN-ONE-TRADE - TEST ONE LEDGER ENTRY (INDEXED BY
002710*                 WS-LEDGER-SUB) AGAINST THE SYMBOL AND THE
002720*                 15 MINUTE WINDOW, ADDING IT TO THE RUNNING
002730*                 SUMS WHEN IT QUALIFIES.
002740*--------------------------------------------------------------*
002750 310-VWSP-SCAN-ONE-TRADE.
002760     IF SS-TRD-SYMBOL (WS-LEDGER-SUB) NOT = CALC-WINDOW-SYMBOL
002770         GO TO 310-EXIT.
002780     IF SS-TRD-TS-CCYYMMDD (WS-LEDGER-SUB) NOT = CALC-NOW-CCYYMMDD
002790         GO TO 310-EXIT.
002800     COMPUTE WS-TRD-SECS-OF-DAY =
002810         (SS-TRD-TS-HH (WS-LEDGER-SUB) * 3600)
002820       + (SS-TRD-TS-MI (WS-LEDGER-SUB) * 60)
002830       + SS-TRD-TS-SS (WS-LEDGER-SUB).
002840     IF WS-TRD-SECS-OF-DAY NOT > WS-CUTOFF-SECS-OF-DAY
002850         GO TO 310-EXIT.
002860     COMPUTE WS-VWSP-SUM-QTY-PRICE =
002870         WS-VWSP-SUM-QTY-PRICE
002880       + (SS-TRD-QUANTITY (WS-LEDGER-SUB)
002890           * SS-TRD-PRICE (WS-LEDGER-SUB)).
002900     ADD SS-TRD-QUANTITY (WS-LEDGER-SUB) TO WS-VWSP-SUM-QTY.
002910     ADD 1 TO WS-VWSP-ENTRY-COUNT.
002920 310-EXIT.
002930     EXIT.
002940*
002950*--------------------------------------------------------------*
002960* 400-CALC-GBCE - GEOMETRIC MEAN OF EVERY TRADE PRICE EVER
002970*                 RECORDED THIS RUN, ACROSS ALL SYMBOLS.
002980*                 SEE THE 14/01/1999 AMENDMENT ABOVE FOR WHY
002990*                 THIS PARAGRAPH USES FUNCTION LOG/FUNCTION EXP
003000*                 RATHER THAN A RUNNING PRODUCT.
003010*--------------------------------------------------------------*
003020 400-CALC-GBCE.
003030     IF SS-LEDGER-COUNT = 0
003040         SET CALC-RESULT-ERROR TO TRUE
003050         MOVE 'GBCE - NO TRADES HAVE BEEN RECORDED THIS RUN'
003060             TO CALC-RESULT-MESSAGE
003070         GO TO 400-EXIT.
003080*
003090     MOVE 0 TO WS-GBCE-LOG-SUM.
003100     PERFORM 410-GBCE-ACCUM-ONE-TRADE
003110         VARYING WS-LEDGER-SUB FROM 1 BY 1
003120         UNTIL WS-LEDGER-SUB > SS-LEDGER-COUNT.
003130     COMPUTE WS-GBCE-LOG-AVG =
003140         WS-GBCE-LOG-SUM / SS-LEDGER-COUNT.
003150     COMPUTE CALC-RESULT-VALUE ROUNDED =
003160         FUNCTION EXP (WS-GBCE-LOG-AVG).
003170     SET CALC-RESULT-OK TO TRUE.
003180     MOVE 'GBCE ALL-SHARE INDEX CALCULATED'
003190         TO CALC-RESULT-MESSAGE.
003200 400-EXIT.
003210     EXIT.
003220*
003230*--------------------------------------------------------------*
003240* 410-GBCE-ACCUM-ONE-TRADE - ADD LN(PRICE) FOR ONE LEDGER ENTRY
003250*                 (INDEXED BY WS-LEDGER-SUB) TO THE RUNNING SUM.
003260*--------------------------------------------------------------*
003270 410-GBCE-ACCUM-ONE-TRADE.
003280     COMPUTE WS-GBCE-LOG-SUM =
003290         WS-GBCE-LOG-SUM
003300       + FUNCTION LOG (SS-TRD-PRICE (WS-LEDGER-SUB)).
003310*
003320* END OF PROGRAM SSTOCK2
