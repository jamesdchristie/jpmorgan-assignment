000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ssres.cpy                                               *
000140*      (C) Copyright IBM Corp. 1989. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Super Simple Stock Exchange batch suite       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* RESULT-FILE record.  Exactly one of these is written for
000220* every REQUEST-RECORD read, in the same order, including the
000230* Q record (which gets a confirmation line, not a blank).
000240* RES-STATUS is OK or ER; RES-MESSAGE always carries a human
000250* readable line - this was the whole point of replacing the
000260* old SSException abend-and-stop behaviour of the interactive
000270* version: a bad request no longer loses the rest of the run.
000280*
000290*--------------------------------------------------------------*
000300*     AMENDMENT HISTORY
000310*
000320*      DATE         AUTHOR          DESCRIPTION
000330*
000340*      19/06/1996   D.W.STOUT       RECORD WRITTEN FOR THE
000350*                                   BATCH CONVERSION (TR-4810).
000360*      14/01/1999   T.D.MAGEE       Y2K REVIEW - NO DATE FIELDS
000370*                                   ON THIS RECORD, NO CHANGE
000380*                                   REQUIRED. (TR-5108)
000390*
000400*--------------------------------------------------------------*
000410*
000420 01  SS-RESULT-RECORD.
000430     05  RES-OPERATION               PIC X(04).
000440     05  RES-SYMBOL                  PIC X(03).
000450     05  RES-VALUE                   PIC 9(07)V9(02).
000460     05  RES-STATUS                  PIC X(02).
000470         88  RES-STATUS-OK               VALUE 'OK'.
000480         88  RES-STATUS-ERROR            VALUE 'ER'.
000490     05  RES-MESSAGE                 PIC X(80).
000500     05  FILLER                      PIC X(02).
