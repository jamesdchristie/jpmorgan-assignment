000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ssledgr.cpy                                             *
000140*      (C) Copyright IBM Corp. 1989. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Super Simple Stock Exchange batch suite       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* This copybook describes the in-run trade ledger.  It is built
000220* fresh every run in WORKING-STORAGE, grows one entry per "T"
000230* request processed, and is discarded - along with every trade
000240* in it - when the run ends.  Nothing here is ever written to
000250* disk.  This mirrors the way the Exchange's old in-memory
000260* quote board worked before SSTOCK1 replaced it: trades recorded
000270* during the trading day were gone by the following morning.
000280*
000290* SS-LEDGER-MAX-ENTRIES below is the hard ceiling on trades a
000300* single run can record.  It was set generously for the pilot
000310* and has never needed raising.
000320*
000330*--------------------------------------------------------------*
000340*     AMENDMENT HISTORY
000350*
000360*      DATE         AUTHOR          DESCRIPTION
000370*
000380*      03/12/1987   R.APPLEYARD     COPYBOOK WRITTEN FOR THE
000390*                                   EXCHANGE PILOT.
000400*      07/05/1993   R.APPLEYARD     SPLIT THE TIMESTAMP OUT INTO
000410*                                   SS-TRD-TIMESTAMP-PARTS SO
000420*                                   THE VWSP WINDOW CHECK DIDN'T
000430*                                   HAVE TO UNSTRING IT EVERY
000440*                                   TIME (TR-3390).
000450*      21/09/1994   D.W.STOUT       RAISED SS-LEDGER-MAX-ENTRIES
000460*                                   FROM 500 TO 2000 AFTER THE
000470*                                   BUSY-DAY OVERFLOW ABEND
000480*                                   (TR-4472).
000490*      14/01/1999   T.D.MAGEE       Y2K REVIEW - TIMESTAMP CARRIES
000500*                                   A FULL 4-DIGIT YEAR ALREADY,
000510*                                   NO CHANGE REQUIRED. (TR-5108)
000520*
000530*--------------------------------------------------------------*
000540*
000550 77  SS-LEDGER-MAX-ENTRIES            PIC S9(04) COMP
000560                                      VALUE +2000.
000570*
000580 01  SS-LEDGER-TABLE.
000590     05  FILLER                      PIC X(08)
000600             VALUE 'SSLEDGR-'.
000610     05  SS-LEDGER-COUNT             PIC S9(04) COMP VALUE +0.
000620     05  SS-LEDGER-ENTRY OCCURS 2000 TIMES
000630             INDEXED BY SS-LEDGER-IX.
000640         10  SS-TRD-TRANS-TYPE       PIC X(04).
000650             88  SS-TRD-IS-BUY           VALUE 'BUY '.
000660             88  SS-TRD-IS-SELL          VALUE 'SELL'.
000670         10  SS-TRD-SYMBOL           PIC X(03).
000680         10  SS-TRD-TIMESTAMP        PIC X(14).
000690         10  SS-TRD-TIMESTAMP-PARTS  REDEFINES
000700                 SS-TRD-TIMESTAMP.
000710             15  SS-TRD-TS-CCYYMMDD  PIC 9(08).
000720             15  SS-TRD-TS-HH        PIC 9(02).
000730             15  SS-TRD-TS-MI        PIC 9(02).
000740             15  SS-TRD-TS-SS        PIC 9(02).
000750         10  SS-TRD-QUANTITY         PIC 9(07)V9(02).
000760         10  SS-TRD-PRICE            PIC 9(07)V9(02).
000770         10  FILLER                  PIC X(10).
