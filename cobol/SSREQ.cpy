000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ssreq.cpy                                               *
000140*      (C) Copyright IBM Corp. 1989. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Super Simple Stock Exchange batch suite       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* REQUEST-FILE record.  One line in, one operation requested.
000220* REQ-OPERATION drives SSTOCK1's dispatch the same way the old
000230* operator's console menu used to: DY and PE price a stock, T
000240* records a trade, VWSP and GBCE ask for the two index figures,
000250* Q ends the run early.  REQ-SYMBOL/REQ-TRANS-TYPE/REQ-QUANTITY/
000260* REQ-PRICE are populated or left blank depending which of
000270* those six operations is being requested - see SSTOCK1
000280* paragraphs 110 through 140 for which fields are mandatory for
000290* which operation.
000300*
000310* The ALPHA redefinitions of REQ-QUANTITY and REQ-PRICE exist
000320* so the validation paragraphs can run a NUMERIC class test
000330* against a field that may hold garbage typed by a careless
000340* operator (this is a straight line-sequential text file, not
000350* an edited screen, so nothing stops non-numeric characters
000360* arriving in a numeric-PICTURE field).
000370*
000380*--------------------------------------------------------------*
000390*     AMENDMENT HISTORY
000400*
000410*      DATE         AUTHOR          DESCRIPTION
000420*
000430*      03/12/1987   R.APPLEYARD     COPYBOOK WRITTEN FOR THE
000440*                                   EXCHANGE PILOT (CONSOLE
000450*                                   MENU FIELDS).
000460*      19/06/1996   D.W.STOUT       CONVERTED FROM THE OLD
000470*                                   INTERACTIVE ACCEPT LAYOUT
000480*                                   TO A BATCH REQUEST-FILE
000490*                                   RECORD (TR-4810) WHEN THE
000500*                                   OVERNIGHT BATCH REPLACED
000510*                                   THE OPERATOR CONSOLE.
000520*      14/01/1999   T.D.MAGEE       Y2K REVIEW - NO DATE FIELDS
000530*                                   ON THIS RECORD, NO CHANGE
000540*                                   REQUIRED. (TR-5108)
000550*
000560*--------------------------------------------------------------*
000570*
000580 01  SS-REQUEST-RECORD.
000590     05  REQ-OPERATION               PIC X(04).
000600         88  REQ-OP-DIVIDEND-YIELD       VALUE 'DY  '.
000610         88  REQ-OP-PE-RATIO             VALUE 'PE  '.
000620         88  REQ-OP-TRADE                VALUE 'T   '.
000630         88  REQ-OP-VWSP                 VALUE 'VWSP'.
000640         88  REQ-OP-GBCE                 VALUE 'GBCE'.
000650         88  REQ-OP-QUIT                 VALUE 'Q   '.
000660     05  REQ-SYMBOL                  PIC X(03).
000670     05  REQ-TRANS-TYPE              PIC X(04).
000680     05  REQ-QUANTITY                PIC 9(07)V9(02).
000690     05  REQ-QUANTITY-ALPHA REDEFINES
000700             REQ-QUANTITY            PIC X(09).
000710     05  REQ-PRICE                   PIC 9(07).
000720     05  REQ-PRICE-ALPHA REDEFINES
000730             REQ-PRICE               PIC X(07).
000740     05  FILLER                      PIC X(53).
