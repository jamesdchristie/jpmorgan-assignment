000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ssstock.cpy                                             *
000140*      (C) Copyright IBM Corp. 1989. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Super Simple Stock Exchange batch suite       *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* This copybook describes the fixed reference table of the
000220* five quoted instruments the Exchange supports.  The table
000230* is compiled directly into WORKING-STORAGE - there is no
000240* master file and no VSAM key behind it, by design: the list
000250* of instruments changes only when the Exchange itself lists
000260* or delists a stock, which has happened five times in the
000270* life of this system and each time has been a program change,
000280* not a data change. See SSTOCK1 paragraph 910-LOAD-STOCK-TABLE
000290* for the MOVE statements that seed the five rows below.
000300*
000310*--------------------------------------------------------------*
000320*     AMENDMENT HISTORY
000330*
000340*      DATE         AUTHOR          DESCRIPTION
000350*
000360*      03/12/1987   R.APPLEYARD     COPYBOOK WRITTEN - FIVE-ROW
000370*                                   INSTRUMENT TABLE FOR THE
000380*                                   EXCHANGE PILOT.
000390*      11/02/1991   R.APPLEYARD     ADDED SS-STK-FIXED-DIVIDEND
000400*                                   FOR PREFERRED STOCK GIN.
000410*      21/09/1994   D.W.STOUT       ADDED 88-LEVELS FOR STOCK
000420*                                   TYPE (TR-4471).
000430*      14/01/1999   T.D.MAGEE       Y2K REVIEW - NO 2-DIGIT YEAR
000440*                                   FIELDS IN THIS COPYBOOK,
000450*                                   NO CHANGE REQUIRED.
000460*                                   (TR-5108)
000470*
000480*--------------------------------------------------------------*
000490*
000500 01  SS-STOCK-TABLE.
000510     05  FILLER                      PIC X(08)
000520             VALUE 'SSSTOCK-'.
000530     05  SS-STOCK-ENTRY OCCURS 5 TIMES
000540             INDEXED BY SS-STOCK-IX.
000550         10  SS-STK-SYMBOL           PIC X(03).
000560         10  SS-STK-TYPE             PIC X(09).
000570             88  SS-STK-TYPE-COMMON       VALUE 'COMMON   '.
000580             88  SS-STK-TYPE-PREFERRED    VALUE 'PREFERRED'.
000590         10  SS-STK-LAST-DIVIDEND    PIC 9(05).
000600         10  SS-STK-FIXED-DIVIDEND   PIC 9(01)V9(04).
000610         10  SS-STK-PAR-VALUE        PIC 9(05).
000620         10  FILLER                  PIC X(10).
000630*
000640* SS-STOCK-COUNT is the actual number of rows loaded - kept
000650* separate from the OCCURS 5 above so a sixth instrument could
000660* be added one day without every PERFORM VARYING in the suite
000670* having to be re-keyed by hand.
000680*
000690 77  SS-STOCK-COUNT                  PIC S9(04) COMP VALUE +0.
